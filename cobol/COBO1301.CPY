000100******************************************************************
000200* SISTEMA         - SILOG - ANALISE DE INTERVALO DE LOG         *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - RELLOG          - LRECL 132 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBO1301 - LAY-OUTS DO RELATORIO DE LOG     *
000700******************************************************************
000800* UM GRUPO 01 POR TIPO DE LINHA IMPRESSA.  TODAS AS LINHAS TEM  *
000900* 132 BYTES (VIDE REG-RELLOG NO FD DE RELLOG, EM SILOG001).     *
001000******************************************************************
001100*
001200******************************************************************
001300*    LAY-OUT BRANCO-DE-LINHA                                    *
001400******************************************************************
001500*
001600 01          RL-BRANCO.
001700   03        FILLER            PIC     X(132) VALUE SPACES.
001800*
001900******************************************************************
002000*    LAY-OUT FAIXA-DE-TITULO (CABECALHO DE SECAO)                *
002100******************************************************************
002200*
002300 01          RL-TITULO.
002400   03        FILLER            PIC     X(01)  VALUE SPACES.
002500   03        RL-TIT-TEXTO      PIC     X(60)  VALUE SPACES.
002600   03        FILLER            PIC     X(71)  VALUE SPACES.
002700*
002800******************************************************************
002900*    LAY-OUT SECAO 1 - ULTIMOS ARQUIVOS - FONTE LOCALIZADA      *
003000******************************************************************
003100*
003200 01          RL-LF-OK.
003300   03        RL-LF-FONTE       PIC     X(10)  VALUE SPACES.
003400   03        FILLER            PIC     X(01)  VALUE SPACES.
003500   03        RL-LF-ULT-TS      PIC     X(23)  VALUE SPACES.
003600   03        FILLER            PIC     X(01)  VALUE SPACES.
003700   03        RL-LF-ARQUIVO     PIC     X(40)  VALUE SPACES.
003800   03        FILLER            PIC     X(57)  VALUE SPACES.
003900*
004000******************************************************************
004100*    LAY-OUT SECAO 1 - ULTIMOS ARQUIVOS - FONTE SEM LOG         *
004200******************************************************************
004300*
004400 01          RL-LF-SEMLOG.
004500   03        RL-LFS-FONTE      PIC     X(10)  VALUE SPACES.
004600   03        FILLER            PIC     X(01)  VALUE SPACES.
004700   03        RL-LFS-MSG        PIC     X(18)  VALUE SPACES.
004800   03        FILLER            PIC     X(01)  VALUE SPACES.
004900   03        RL-LFS-PADRAO     PIC     X(40)  VALUE SPACES.
005000   03        FILLER            PIC     X(62)  VALUE SPACES.
005100*
005200******************************************************************
005300*    LAY-OUT SECAO 2/3 - CABECALHO DO INTERVALO POR FONTE       *
005400******************************************************************
005500*
005600 01          RL-IV-CABEC.
005700   03        RL-IVC-FONTE      PIC     X(10)  VALUE SPACES.
005800   03        FILLER            PIC     X(01)  VALUE SPACES.
005900   03        RL-IVC-ARQUIVO    PIC     X(40)  VALUE SPACES.
006000   03        FILLER            PIC     X(81)  VALUE SPACES.
006100*
006200******************************************************************
006300*    LAY-OUT SECAO 2/3 - LINHA DE LOG IMPRESSA NA INTEGRA       *
006400******************************************************************
006500*
006600 01          RL-IV-DETALHE.
006700   03        RL-IVD-TEXTO      PIC     X(124) VALUE SPACES.
006800   03        FILLER            PIC     X(08)  VALUE SPACES.
006900*
007000******************************************************************
007100*    LAY-OUT SECAO 4 - OPERACAO LONGA (TOP-N)                   *
007200******************************************************************
007300*
007400 01          RL-LO-DETALHE.
007500   03        RL-LOD-DURACAO    PIC     -(14)9.
007600   03        FILLER            PIC     X(01)  VALUE SPACES.
007700   03        RL-LOD-FONTE      PIC     X(10)  VALUE SPACES.
007800   03        FILLER            PIC     X(01)  VALUE SPACES.
007900   03        RL-LOD-TIMESTAMP  PIC     X(23)  VALUE SPACES.
008000   03        FILLER            PIC     X(01)  VALUE SPACES.
008100   03        RL-LOD-TEXTO      PIC     X(81)  VALUE SPACES.
008200*
008300******************************************************************
008400*    LAY-OUT SECAO 4 - NENHUM REGISTRO ENCONTRADO               *
008500******************************************************************
008600*
008700 01          RL-LO-VAZIO.
008800   03        RL-LOV-MSG        PIC     X(21)  VALUE SPACES.
008900   03        FILLER            PIC     X(111) VALUE SPACES.
009000*
009100******************************************************************
009200*    LAY-OUT SECAO 5 - CABECALHO DE COLUNAS DOS TOTAIS          *
009300******************************************************************
009400*
009500 01          RL-TOT-CABEC.
009600   03        FILLER            PIC     X(01)  VALUE SPACES.
009700   03        FILLER            PIC     X(10)  VALUE 'FONTE'.
009800   03        FILLER            PIC     X(01)  VALUE SPACES.
009900   03        FILLER            PIC     X(07)  VALUE 'LINHAS'.
010000   03        FILLER            PIC     X(01)  VALUE SPACES.
010100   03        FILLER            PIC     X(09)  VALUE 'REGISTROS'.
010200   03        FILLER            PIC     X(103) VALUE SPACES.
010300*
010400******************************************************************
010500*    LAY-OUT SECAO 5 - TOTAIS POR FONTE                         *
010600******************************************************************
010700*
010800 01          RL-TOT-FONTE.
010900   03        RL-TF-FONTE       PIC     X(10)  VALUE SPACES.
011000   03        FILLER            PIC     X(01)  VALUE SPACES.
011100   03        RL-TF-LINHAS      PIC     Z(06)9.
011200   03        FILLER            PIC     X(03)  VALUE SPACES.
011300   03        RL-TF-REGISTROS   PIC     Z(06)9.
011400   03        FILLER            PIC     X(104) VALUE SPACES.
011500*
011600******************************************************************
011700*    LAY-OUT SECAO 5 - TOTAL GERAL                              *
011800******************************************************************
011900*
012000 01          RL-TOT-GERAL.
012100   03        RL-TG-ROTULO      PIC     X(10)  VALUE 'TOTAL GER.'.
012200   03        FILLER            PIC     X(01)  VALUE SPACES.
012300   03        RL-TG-LINHAS      PIC     Z(06)9.
012400   03        FILLER            PIC     X(03)  VALUE SPACES.
012500   03        RL-TG-REGISTROS   PIC     Z(06)9.
012600   03        FILLER            PIC     X(104) VALUE SPACES.
012700*
012800******************************************************************
012900* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - RELLOG  *
013000******************************************************************
