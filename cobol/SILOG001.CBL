000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 SILOG001.
000600 AUTHOR.                     ULISSES SOUZA.
000700 INSTALLATION.               CPD - SIGPF.
000800 DATE-WRITTEN.               09/06/1987.
000900 DATE-COMPILED.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SILOG - ANALISE DE INTERVALO DE LOG            *
001400*****************************************************************
001500* ANALISTA.....: ULISSES SOUZA                                  *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: ULISSES SOUZA                                  *
001800* DATA.........: 09/06/1987                                     *
001900*****************************************************************
002000* OBJETIVO.....: A PARTIR DE UM CARTAO DE PARAMETROS (RUNPARM)  *
002100*                E DE UM CADASTRO DE FONTES (LOGCONF), EXTRAIR  *
002200*                DE CADA ARQUIVO DE LOG (LOGDAT) O TRECHO QUE   *
002300*                CAI DENTRO DE UMA JANELA DE TEMPO INFORMADA,   *
002400*                LISTAR O ULTIMO REGISTRO DE CADA FONTE E       *
002500*                APONTAR AS N OPERACOES DE MAIOR DURACAO,       *
002600*                GERANDO O RELATORIO RELLOG.                    *
002700*****************************************************************
002800*
002900*****************************************************************
003000* HISTORICO DE MANUTENCAO                                       *
003100*****************************************************************
003200* 09/06/1987 US  VERSAO INICIAL - SIGLOG/RPE-0412 - LE RUNPARM, *
003300*                LOGCONF E OS ARQUIVOS DE LOG, MONTA TABELA DE  *
003400*                FONTES E GERA O RELATORIO RELLOG COM AS 4      *
003500*                SECOES PREVISTAS NO PROJETO.                   *
003600* 22/09/1987 US  RPE-0431 - INCLUIDA A VALIDACAO ESTRUTURAL DO  *
003700*                TIMESTAMP (POSICOES NUMERICAS E SEPARADORES)   *
003800*                ANTES DE MONTAR A CHAVE TS-KEY.                *
003900* 14/03/1988 VAM RPE-0459 - CORRIGIDA A CONTAGEM DE DIAS DE      *
004000*                FEVEREIRO NA TABELA TAB-DIAS-MES (ANO BISSEXTO)*
004100* 30/11/1988 US  RPE-0487 - FONTE SEM ARQUIVO DE LOG PASSA A    *
004200*                GRAVAR NO_LOG_FILE_FOUND EM VEZ DE ABENDAR.     *
004300* 18/07/1989 JCS RPE-0512 - TOP-N PASSOU A GUARDAR EMPATE COM O *
004400*                REGISTRO MAIS ANTIGO (CRITERIO DE DESEMPATE).  *
004500* 05/02/1990 US  RPE-0538 - AJUSTADA A SECAO 4 PARA GRAVAR       *
004600*                NO_LOG_RECORDS_FOUND QUANDO TABELA TOP-N VAZIA.*
004700* 21/08/1990 VAM RPE-0560 - PARM-TOP-COUNT FORA DA FAIXA (1-999) *
004800*                PASSA A ASSUMIR O DEFAULT DE 10 REGISTROS.      *
004900* 09/01/1991 US  RPE-0584 - CRIADA A SECAO 5 - TOTAIS DE         *
005000*                CONTROLE, POR FONTE E GERAL.                   *
005100* 03/07/1991 JCS RPE-0601 - RUNPARM INVALIDO PASSA A GRAVAR      *
005200*                INVALID_RUN_PARMS NO RELLOG E ABENDAR C/ RC=16. *
005300* 27/02/1992 US  RPE-0622 - FAIXA DO INTERVALO PASSOU A SER      *
005400*                TRATADA COMO ABERTA NO FIM (PARM-TO-TS EXCL.).  *
005500* 15/10/1992 VAM RPE-0649 - REVISTA A ROTINA DE CALCULO DE DIAS  *
005600*                DESDE A EPOCA PARA EVITAR ESTOURO EM ANOS > 99. *
005700* 08/04/1993 US  RPE-0670 - INCLUIDO CONTADOR DE LINHAS POR      *
005800*                FONTE PARA A SECAO DE TOTAIS DE CONTROLE.       *
005900* 19/11/1993 JCS RPE-0695 - FONTE SEM NENHUM REGISTRO NO         *
006000*                INTERVALO PASSA A GRAVAR NO_FILES_IN_INTERVAL.  *
006100* 06/06/1994 US  RPE-0718 - PEQUENO AJUSTE DE ALINHAMENTO NAS    *
006200*                COLUNAS DA SECAO DE TOTAIS DE CONTROLE.         *
006300* 28/02/1995 VAM RPE-0740 - REVISAO GERAL ANTES DA ENTREGA AO    *
006400*                CLIENTE - SEM ALTERACAO DE REGRA DE NEGOCIO.    *
006500* 12/12/1998 US  RPE-0902 - VERIFICACAO DO BUG DO ANO 2000 - O   *
006600*                PROGRAMA NAO GRAVA ANO COM 2 DIGITOS EM NENHUM  *
006700*                CAMPO DE DADOS, SOMENTE WS-DATA-SISTEMA (USO    *
006800*                INTERNO P/ ESTATISTICA) - SEM IMPACTO NA CHAVE  *
006900*                TS-KEY, QUE USA O ANO DE 4 DIGITOS DO LOG.      *
007000* 19/01/1999 VAM RPE-0915 - TESTE DE VIRADA DE SECULO CONCLUIDO  *
007100*                SEM OCORRENCIAS. NADA ALTERADO NO FONTE.        *
007200* 14/08/2001 JCS RPE-1033 - CORRIGIDO O TRUNCAMENTO DO TEXTO DA  *
007300*                LINHA DE LOG NA SECAO 4 (ESTAVA CORTANDO 1      *
007400*                POSICAO ANTES DO PREVISTO NO LAY-OUT).          *
007500* 03/05/2004 US  RPE-1180 - ACRESCIDA TOLERANCIA A FONTE SEM     *
007600*                ARQUIVO CADASTRADO (LOGCONF) NA ABERTURA DO     *
007700*                LOGDAT - NAO ABENDA, SO REGISTRA A OCORRENCIA.  *
007800* 11/09/2007 VAM RPE-1299 - REVISADO O PARAGRAFO DE CALCULO DE   *
007900*                DURACAO PARA EVITAR SINAL INVERTIDO QUANDO A    *
008000*                FONTE TEM SOMENTE UM REGISTRO NO INTERVALO.     *
008100* 20/03/2013 US  RPE-1455 - MANUTENCAO DE ROTINA - REVISAO DE    *
008200*                COMENTARIOS E DO CABECALHO DE MANUTENCAO.       *
008300* 14/10/2015 JCS RPE-1522 - CORRIGIDO O DESEMPATE DA TABELA      *
008400*                TOP-N: A TROCA DE ENTRADA EM CASO DE DURACOES   *
008500*                IGUAIS PODIA INVERTER A ORDEM DE INSERCAO NA    *
008600*                IMPRESSAO. INCLUIDO WS-TN-SEQ PARA GARANTIR QUE *
008700*                O REGISTRO MAIS ANTIGO SEMPRE SAIA PRIMEIRO.    *
008800* 02/03/2016 VAM RPE-1531 - REMOVIDOS C01/UPSI-VERBOSE DO        *
008900*                SPECIAL-NAMES (NUNCA FORAM USADOS NO PROGRAMA). *
009000* 19/09/2016 JCS RPE-1536 - REMOVIDA DO COBI1303 A QUEBRA LOGR-TS*
009100*                (REDEFINES MORTO) - A CHAVE TS-KEY CONTINUA A   *
009200*                SER MONTADA SO POR WS-TS-GENERICA, QUE E USADA *
009300*                TAMBEM PARA PARM-FROM-TS/PARM-TO-TS.            *
009400* 07/04/2017 US  RPE-1548 - SECAO 2/3 PASSOU A GRAVAR O CABECALHO*
009500*                DO INTERVALO ANTES DA VARREDURA COMPLETA (ANTES*
009600*                SAIA DEPOIS DO DETALHE, QUEBRANDO A ORDEM DO    *
009700*                RELATORIO).                                    *
009800* 14/11/2017 VAM RPE-1553 - SUBSTITUIDOS OS NIVEIS 88 E SET/TRUE *
009900*                (PARM-OK/INVALIDO, TS-VALIDA/INVALIDA,          *
010000*                TF-TEM/SEM-INTERVALO, TS-ACHADA/NAO-ACHADA,     *
010100*                ANO-BISSEXTO/NORMAL) POR TESTE E MOVE DIRETOS   *
010200*                NO PROPRIO CAMPO DE FLAG, NO PADRAO JA USADO NO *
010300*                RESTO DO PROGRAMA (WS-TF-SITUACAO).             *
010400* 06/06/2018 JCS RPE-1560 - REMOVIDOS WS-TF-POS-DE/WS-TF-POS-ATE *
010500*                DA WS-TAB-FONTES (GRAVADOS EM 1223-00 E NUNCA   *
010600*                LIDOS POR NENHUM OUTRO PARAGRAFO). OS LIMITES   *
010700*                DA JANELA FICAM IMPLICITOS NO PROPRIO ESTADO DA *
010800*                VARREDURA (WS-ESTADO-POSICAO).                 *
010900*****************************************************************
011000*
011100*****************************************************************
011200 ENVIRONMENT                 DIVISION.
011300*****************************************************************
011400 CONFIGURATION               SECTION.
011500*****************************************************************
011600 SPECIAL-NAMES.              CLASS DIGITO-VALIDO IS '0123456789'.
011700*****************************************************************
011800 INPUT-OUTPUT                SECTION.
011900*****************************************************************
012000 FILE-CONTROL.
012100*****************************************************************
012200* INPUT..: RUNPARM - CARTAO DE PARAMETROS DO RUN    - LRECL 080 *
012300*****************************************************************
012400*
012500     SELECT  RUNPARM  ASSIGN TO  UT-S-RUNPARM
012600             FILE     STATUS IS  WS-FS-RUNPARM.
012700*
012800*****************************************************************
012900* INPUT..: LOGCONF - CADASTRO DE FONTES DE LOG       - LRECL 080 *
013000*****************************************************************
013100*
013200     SELECT  LOGCONF  ASSIGN TO  UT-S-LOGCONF
013300             FILE     STATUS IS  WS-FS-LOGCONF.
013400*
013500*****************************************************************
013600* INPUT..: LOGDAT  - ARQUIVO DE LOG DA FONTE ATUAL   - LRECL 124 *
013700*          ASSIGN DINAMICO - O NOME DO ARQUIVO VEM DO REGISTRO   *
013800*          LOGCONF DA FONTE EM PROCESSAMENTO (WS-LOGDAT-DDNAME). *
013900*****************************************************************
014000*
014100     SELECT  LOGDAT   ASSIGN TO  WS-LOGDAT-DDNAME
014200             FILE     STATUS IS  WS-FS-LOGDAT.
014300*
014400*****************************************************************
014500* OUTPUT.: RELLOG  - RELATORIO DE ANALISE DE LOG     - LRECL 132 *
014600*****************************************************************
014700*
014800     SELECT  RELLOG   ASSIGN TO  UT-S-RELLOG
014900             FILE     STATUS IS  WS-FS-RELLOG.
015000*
015100*****************************************************************
015200 DATA                        DIVISION.
015300*****************************************************************
015400 FILE                        SECTION.
015500*****************************************************************
015600* INPUT..: RUNPARM - CARTAO DE PARAMETROS DO RUN    - LRECL 080 *
015700*****************************************************************
015800*
015900 FD  RUNPARM
016000     RECORDING  MODE      IS  F
016100     LABEL      RECORD    IS  STANDARD
016200     BLOCK      CONTAINS  0   RECORDS.
016300*
016400 01      REG80-RUNPARM       PIC     X(080).
016500*
016600*****************************************************************
016700* INPUT..: LOGCONF - CADASTRO DE FONTES DE LOG       - LRECL 080 *
016800*****************************************************************
016900*
017000 FD  LOGCONF
017100     RECORDING  MODE      IS  F
017200     LABEL      RECORD    IS  STANDARD
017300     BLOCK      CONTAINS  0   RECORDS.
017400*
017500 01      REG80-LOGCONF       PIC     X(080).
017600*
017700*****************************************************************
017800* INPUT..: LOGDAT  - ARQUIVO DE LOG DA FONTE ATUAL   - LRECL 124 *
017900*****************************************************************
018000*
018100 FD  LOGDAT
018200     RECORDING  MODE      IS  F
018300     LABEL      RECORD    IS  STANDARD
018400     BLOCK      CONTAINS  0   RECORDS.
018500*
018600 01      REG124-LOGDAT       PIC     X(124).
018700*
018800*****************************************************************
018900* OUTPUT.: RELLOG  - RELATORIO DE ANALISE DE LOG     - LRECL 132 *
019000*****************************************************************
019100*
019200 FD  RELLOG
019300     RECORDING  MODE      IS  F
019400     LABEL      RECORD    IS  STANDARD
019500     BLOCK      CONTAINS  0   RECORDS.
019600*
019700 01      REG132-RELLOG       PIC     X(132).
019800*
019900*****************************************************************
020000 WORKING-STORAGE             SECTION.
020100*****************************************************************
020200*
020300 77      WS-FS-RUNPARM       PIC     9(002) VALUE ZEROS.
020400 77      WS-FS-LOGCONF       PIC     9(002) VALUE ZEROS.
020500 77      WS-FS-LOGDAT        PIC     9(002) VALUE ZEROS.
020600 77      WS-FS-RELLOG        PIC     9(002) VALUE ZEROS.
020700*
020800 77      WS-LID-LOGCONF      PIC     S9(007) COMP VALUE ZERO.
020900 77      WS-GRV-RELLOG       PIC     S9(007) COMP VALUE ZERO.
021000 77      WS-TOT-LINHAS       PIC     S9(007) COMP VALUE ZERO.
021100 77      WS-TOT-REGS         PIC     S9(007) COMP VALUE ZERO.
021200*
021300 77      WS-EDICAO           PIC     Z(006)9.
021400*
021500*****************************************************************
021600*        NOME DINAMICO DO ARQUIVO DE LOG DA FONTE EM PROCESSO    *
021700*****************************************************************
021800*
021900 77      WS-LOGDAT-DDNAME    PIC     X(040) VALUE SPACES.
022000*
022100*****************************************************************
022200*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
022300*****************************************************************
022400*
022500 77      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
022600 77      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
022700 77      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
022800 77      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
022900*
023000*****************************************************************
023100*        DATA/HORA DE SISTEMA - SOMENTE PARA ESTATISTICA         *
023200*****************************************************************
023300*
023400 01      WS-DATA-SISTEMA     PIC     9(006) VALUE ZEROS.
023500 01      FILLER              REDEFINES       WS-DATA-SISTEMA.
023600  03     WS-DTS-ANO          PIC     9(002).
023700  03     WS-DTS-MES          PIC     9(002).
023800  03     WS-DTS-DIA          PIC     9(002).
023900*
024000 01      WS-HORA-SISTEMA     PIC     9(008) VALUE ZEROS.
024100 01      FILLER              REDEFINES       WS-HORA-SISTEMA.
024200  03     WS-HRS-HOR          PIC     9(002).
024300  03     WS-HRS-MIN          PIC     9(002).
024400  03     WS-HRS-SEG          PIC     9(002).
024500  03     WS-HRS-CEN          PIC     9(002).
024600*
024700*****************************************************************
024800*        TABELA DE DIAS POR MES (ANO NAO BISSEXTO) - USADA NA   *
024900*        ROTINA DE CALCULO DE DIAS DESDE A EPOCA (1610/1611)    *
025000*****************************************************************
025100*
025200 01      TAB-DIAS-MES.
025300   03    FILLER              PIC     9(002) VALUE 31.
025400   03    FILLER              PIC     9(002) VALUE 28.
025500   03    FILLER              PIC     9(002) VALUE 31.
025600   03    FILLER              PIC     9(002) VALUE 30.
025700   03    FILLER              PIC     9(002) VALUE 31.
025800   03    FILLER              PIC     9(002) VALUE 30.
025900   03    FILLER              PIC     9(002) VALUE 31.
026000   03    FILLER              PIC     9(002) VALUE 31.
026100   03    FILLER              PIC     9(002) VALUE 30.
026200   03    FILLER              PIC     9(002) VALUE 31.
026300   03    FILLER              PIC     9(002) VALUE 30.
026400   03    FILLER              PIC     9(002) VALUE 31.
026500*
026600 01      FILLER              REDEFINES   TAB-DIAS-MES.
026700   03    TAB-DIAS-OCCURS     OCCURS  12  TIMES.
026800    05   TAB-DIAS-MES-OC     PIC     9(002).
026900*
027000*****************************************************************
027100*        SITUACAO DO CARTAO DE PARAMETROS (RUNPARM)             *
027200*****************************************************************
027300*
027400 77      WS-PARM-SITUACAO    PIC     X(001) VALUE 'N'.
027500*
027600 77      WS-TOP-COUNT        PIC     9(003) COMP VALUE ZERO.
027700 77      WS-PARM-FROM-TS-KEY PIC     9(017) COMP VALUE ZERO.
027800 77      WS-PARM-TO-TS-KEY   PIC     9(017) COMP VALUE ZERO.
027900*
028000*****************************************************************
028100*        AREA DE TRABALHO GENERICA P/ CRITICA DE TIMESTAMP -    *
028200*        USADA TANTO PARA PARM-FROM-TS/PARM-TO-TS (RUNPARM)     *
028300*        QUANTO PARA LOG-TIMESTAMP (LOGDAT) - VIDE 1500/1510.   *
028400*****************************************************************
028500*
028600 01      WS-TS-GENERICA      PIC     X(023) VALUE SPACES.
028700 01      FILLER              REDEFINES       WS-TS-GENERICA.
028800   03    WS-TSG-ANO          PIC     X(004).
028900   03    WS-TSG-TRC1         PIC     X(001).
029000   03    WS-TSG-MES          PIC     X(002).
029100   03    WS-TSG-TRC2         PIC     X(001).
029200   03    WS-TSG-DIA          PIC     X(002).
029300   03    WS-TSG-BRA          PIC     X(001).
029400   03    WS-TSG-HOR          PIC     X(002).
029500   03    WS-TSG-DP1          PIC     X(001).
029600   03    WS-TSG-MIN          PIC     X(002).
029700   03    WS-TSG-DP2          PIC     X(001).
029800   03    WS-TSG-SEG          PIC     X(002).
029900   03    WS-TSG-PNT          PIC     X(001).
030000   03    WS-TSG-MLS          PIC     X(003).
030100*
030200 01      WS-TSG-NUM.
030300   03    WS-TSGN-ANO         PIC     9(004).
030400   03    WS-TSGN-MES         PIC     9(002).
030500   03    WS-TSGN-DIA         PIC     9(002).
030600   03    WS-TSGN-HOR         PIC     9(002).
030700   03    WS-TSGN-MIN         PIC     9(002).
030800   03    WS-TSGN-SEG         PIC     9(002).
030900   03    WS-TSGN-MLS         PIC     9(003).
031000*
031100 77      WS-TS-VALIDO        PIC     X(001) VALUE 'N'.
031200*
031300 77      WS-TS-KEY-CALCULADO PIC     9(017) COMP VALUE ZERO.
031400*
031500*****************************************************************
031600*        CALCULO DE DURACAO - DIAS DESDE A EPOCA E MS-NO-DIA    *
031700*****************************************************************
031800*
031900 77      WS-DIA-EPOCA        PIC     9(007) COMP VALUE ZERO.
032000 77      WS-CD-ANO-1         PIC     9(004) COMP VALUE ZERO.
032100 77      WS-CD-TEMP          PIC     9(007) COMP VALUE ZERO.
032200 77      WS-CD-RESTO         PIC     9(003) COMP VALUE ZERO.
032300 77      WS-CD-IND           PIC     9(002) COMP VALUE ZERO.
032400 77      WS-CD-FLAG-BISSEXTO PIC     X(001) VALUE 'N'.
032500*
032600 77      WS-MS-DIA           PIC     9(008) COMP VALUE ZERO.
032700 77      WS-MS-TOTAL         PIC     S9(015) COMP VALUE ZERO.
032800 77      WS-MS-ANTERIOR      PIC     S9(015) COMP VALUE ZERO.
032900 77      WS-DURACAO-MS       PIC     S9(015) COMP VALUE ZERO.
033000 77      WS-PRIMEIRO-REG     PIC     X(001) VALUE 'S'.
033100*
033200*****************************************************************
033300*        TABELA DE FONTES (ORIGEM - LOGCONF) E SEUS CONTADORES  *
033400*****************************************************************
033500*
033600 01      WS-TAB-FONTES.
033700   03    WS-FONTE            OCCURS  050  TIMES.
033800    05   WS-TF-NOME          PIC     X(010).
033900    05   WS-TF-ARQUIVO       PIC     X(040).
034000    05   WS-TF-SITUACAO      PIC     X(001) VALUE 'N'.
034100    05   WS-TF-LINHAS-IMPRESSAS
034200                             PIC     9(007) COMP VALUE ZERO.
034300    05   WS-TF-REGS-ENCONTRADOS
034400                             PIC     9(007) COMP VALUE ZERO.
034500    05   FILLER              PIC     X(005) VALUE SPACES.
034600*
034700 77      WS-QTD-FONTES       PIC     9(003) COMP VALUE ZERO.
034800 77      WS-IND-FONTE        PIC     9(003) COMP VALUE ZERO.
034900*
035000*****************************************************************
035100*        TABELA TOP-N (OPERACOES DE MAIOR DURACAO)              *
035200*****************************************************************
035300*
035400 01      WS-TAB-TOPN.
035500   03    WS-TOPN             OCCURS  999  TIMES.
035600    05   WS-TN-DURACAO       PIC     S9(015) COMP VALUE ZERO.
035700    05   WS-TN-SEQ           PIC     9(007) COMP VALUE ZERO.
035800    05   WS-TN-FONTE         PIC     X(010).
035900    05   WS-TN-TIMESTAMP     PIC     X(023).
036000    05   WS-TN-TEXTO         PIC     X(100).
036100    05   WS-TN-IMPRESSO      PIC     X(001) VALUE 'N'.
036200    05   FILLER              PIC     X(003) VALUE SPACES.
036300*
036400 77      WS-QTD-TOPN         PIC     9(003) COMP VALUE ZERO.
036500 77      WS-IND-TOPN         PIC     9(003) COMP VALUE ZERO.
036600 77      WS-IND-IMPR         PIC     9(003) COMP VALUE ZERO.
036700 77      WS-IND-MENOR        PIC     9(003) COMP VALUE ZERO.
036800 77      WS-IND-MAIOR        PIC     9(003) COMP VALUE ZERO.
036900 77      WS-TN-SEQ-PROX      PIC     9(007) COMP VALUE ZERO.
037000*    WS-TN-SEQ-PROX - GERADOR DA SEQUENCIA DE INSERCAO NO TOPN,
037100*    USADO PARA DESEMPATE (O MAIS ANTIGO PERMANECE) - RPE-0927
037200*****************************************************************
037300*        VARIAVEIS DE CONTROLE DA VARREDURA DE UM LOGDAT        *
037400*****************************************************************
037500*
037600 77      WS-SEQ-ATUAL        PIC     9(007) COMP VALUE ZERO.
037700 77      WS-ESTADO-POSICAO   PIC     X(006) VALUE 'ANTES'.
037800 77      WS-INCLUIR-LINHA    PIC     X(001) VALUE 'N'.
037900 77      WS-ACHOU-TS-PROBE   PIC     X(001) VALUE 'N'.
038000 77      WS-TS-ULTIMA        PIC     X(023) VALUE SPACES.
038100 77      WS-ACHOU-TS         PIC     X(001) VALUE 'N'.
038200*
038300*****************************************************************
038400* INPUT..: RUNPARM - CARTAO DE PARAMETROS DO RUN    - LRECL 080 *
038500*****************************************************************
038600*
038700     COPY    COBI1301.
038800*
038900*****************************************************************
039000* INPUT..: LOGCONF - CADASTRO DE FONTES DE LOG       - LRECL 080 *
039100*****************************************************************
039200*
039300     COPY    COBI1302.
039400*
039500*****************************************************************
039600* INPUT..: LOGDAT  - ARQUIVO DE LOG DA FONTE ATUAL   - LRECL 124 *
039700*****************************************************************
039800*
039900     COPY    COBI1303.
040000*
040100*****************************************************************
040200* OUTPUT.: RELLOG  - RELATORIO DE ANALISE DE LOG     - LRECL 132 *
040300*****************************************************************
040400*
040500     COPY    COBO1301.
040600*
040700*****************************************************************
040800 LINKAGE                     SECTION.
040900*****************************************************************
041000 PROCEDURE                   DIVISION.
041100*****************************************************************
041200*
041300     PERFORM 0100-00-PROCED-INICIAIS.
041400
041500     PERFORM 2000-00-IMPRIME-RELATORIO.
041600
041700     PERFORM 3000-00-PROCED-FINAIS.
041800
041900     GOBACK.
042000*
042100*****************************************************************
042200 0100-00-PROCED-INICIAIS     SECTION.
042300*****************************************************************
042400*
042500     OPEN    INPUT   RUNPARM
042600                     LOGCONF
042700             OUTPUT  RELLOG.
042800
042900     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
043000
043100     MOVE    001             TO      WS-PTO-ERRO.
043200
043300     PERFORM 0200-00-TESTA-ABERTURA.
043400
043500     ACCEPT  WS-DATA-SISTEMA FROM    DATE.
043600
043700     ACCEPT  WS-HORA-SISTEMA FROM    TIME.
043800
043900     PERFORM 0110-00-LEITURA-RUN-PARMS.
044000
044100     PERFORM 0120-00-VALIDA-RUN-PARMS.
044200
044300     PERFORM 0150-00-CARGA-FONTES.
044400*
044500 0100-99-EXIT.
044600     EXIT.
044700*
044800*****************************************************************
044900 0110-00-LEITURA-RUN-PARMS   SECTION.
045000*****************************************************************
045100*
045200     READ    RUNPARM         INTO    REG-PARMS.
045300
045400     IF      WS-FS-RUNPARM   NOT     EQUAL   00
045500             MOVE    'N'             TO      WS-PARM-SITUACAO
045600     ELSE
045700             MOVE    'S'             TO      WS-PARM-SITUACAO
045800     END-IF.
045900*
046000 0110-99-EXIT.
046100     EXIT.
046200*
046300*****************************************************************
046400*    CRITICA OS PARAMETROS DO RUN - RPE-0601/RPE-0622/RPE-0560  *
046500*****************************************************************
046600 0120-00-VALIDA-RUN-PARMS    SECTION.
046700*****************************************************************
046800*
046900     IF      WS-PARM-SITUACAO EQUAL 'S'
047000             MOVE    PARM-FROM-TS    TO      WS-TS-GENERICA
047100             PERFORM 1500-00-VALIDA-TIMESTAMP
047200             IF      WS-TS-VALIDO EQUAL 'N'
047300                     MOVE    'N'     TO      WS-PARM-SITUACAO
047400             ELSE
047500                     PERFORM 1510-00-MONTA-TS-KEY
047600                     MOVE    WS-TS-KEY-CALCULADO
047700                                     TO      WS-PARM-FROM-TS-KEY
047800             END-IF
047900     END-IF.
048000
048100     IF      WS-PARM-SITUACAO EQUAL 'S'
048200             MOVE    PARM-TO-TS      TO      WS-TS-GENERICA
048300             PERFORM 1500-00-VALIDA-TIMESTAMP
048400             IF      WS-TS-VALIDO EQUAL 'N'
048500                     MOVE    'N'     TO      WS-PARM-SITUACAO
048600             ELSE
048700                     PERFORM 1510-00-MONTA-TS-KEY
048800                     MOVE    WS-TS-KEY-CALCULADO
048900                                     TO      WS-PARM-TO-TS-KEY
049000             END-IF
049100     END-IF.
049200
049300     IF      WS-PARM-SITUACAO EQUAL 'S'
049400        AND  WS-PARM-FROM-TS-KEY GREATER WS-PARM-TO-TS-KEY
049500             MOVE    'N'             TO      WS-PARM-SITUACAO
049600     END-IF.
049700
049800     IF      WS-PARM-SITUACAO EQUAL 'S'
049900             IF      PARM-TOP-COUNT LESS 001
050000                OR   PARM-TOP-COUNT GREATER 999
050100                     MOVE    010     TO      PARM-TOP-COUNT
050200             END-IF
050300             MOVE    PARM-TOP-COUNT  TO      WS-TOP-COUNT
050400     END-IF.
050500
050600     IF      WS-PARM-SITUACAO EQUAL 'N'
050700             PERFORM 0990-00-ABEND-PARMS
050800     END-IF.
050900*
051000 0120-99-EXIT.
051100     EXIT.
051200*
051300*****************************************************************
051400*    CARREGA O CADASTRO DE FONTES (LOGCONF) EM TABELA            *
051500*****************************************************************
051600 0150-00-CARGA-FONTES        SECTION.
051700*****************************************************************
051800*
051900     PERFORM 0160-00-LEITURA-CONFIG.
052000
052100     PERFORM 0170-00-PROCESSA-CONFIG
052200       UNTIL WS-FS-LOGCONF   EQUAL   10.
052300*
052400 0150-99-EXIT.
052500     EXIT.
052600*
052700*****************************************************************
052800 0160-00-LEITURA-CONFIG      SECTION.
052900*****************************************************************
053000*
053100     READ    LOGCONF         INTO    REG-CONFIG.
053200
053300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
053400
053500     MOVE    020             TO      WS-PTO-ERRO.
053600
053700     PERFORM 0320-00-TESTA-FS-LOGCONF.
053800*
053900 0160-99-EXIT.
054000     EXIT.
054100*
054200*****************************************************************
054300 0170-00-PROCESSA-CONFIG     SECTION.
054400*****************************************************************
054500*
054600     ADD     001             TO      WS-LID-LOGCONF.
054700
054800     ADD     001             TO      WS-QTD-FONTES.
054900
055000     MOVE    CFG-SECTION-NAME
055100                             TO      WS-TF-NOME(WS-QTD-FONTES).
055200
055300     MOVE    CFG-LOG-FILE-NAME
055400                             TO      WS-TF-ARQUIVO(WS-QTD-FONTES).
055500
055600     PERFORM 0160-00-LEITURA-CONFIG.
055700*
055800 0170-99-EXIT.
055900     EXIT.
056000*
056100*****************************************************************
056200 0200-00-TESTA-ABERTURA      SECTION.
056300*****************************************************************
056400*
056500     PERFORM 0310-00-TESTA-FS-RUNPARM.
056600
056700     PERFORM 0320-00-TESTA-FS-LOGCONF.
056800
056900     PERFORM 0330-00-TESTA-FS-RELLOG.
057000*
057100 0200-99-EXIT.
057200     EXIT.
057300*
057400*****************************************************************
057500 0310-00-TESTA-FS-RUNPARM    SECTION.
057600*****************************************************************
057700*
057800     IF      WS-FS-RUNPARM   NOT     EQUAL   00
057900             MOVE 'RUNPARM'  TO      WS-DDNAME-ARQ
058000             MOVE  WS-FS-RUNPARM
058100                             TO      WS-FS-ARQ
058200             PERFORM         0999-00-ABEND-ARQ
058300     END-IF.
058400*
058500 0310-99-EXIT.
058600     EXIT.
058700*
058800*****************************************************************
058900 0320-00-TESTA-FS-LOGCONF    SECTION.
059000*****************************************************************
059100*
059200     IF      WS-FS-LOGCONF NOT EQUAL 00 AND 10
059300             MOVE 'LOGCONF'  TO      WS-DDNAME-ARQ
059400             MOVE  WS-FS-LOGCONF
059500                             TO      WS-FS-ARQ
059600             PERFORM         0999-00-ABEND-ARQ
059700     END-IF.
059800*
059900 0320-99-EXIT.
060000     EXIT.
060100*
060200*****************************************************************
060300 0330-00-TESTA-FS-RELLOG     SECTION.
060400*****************************************************************
060500*
060600     IF      WS-FS-RELLOG    NOT     EQUAL   00
060700             MOVE 'RELLOG'   TO      WS-DDNAME-ARQ
060800             MOVE  WS-FS-RELLOG
060900                             TO      WS-FS-ARQ
061000             PERFORM         0999-00-ABEND-ARQ
061100     END-IF.
061200*
061300 0330-99-EXIT.
061400     EXIT.
061500*
061600*****************************************************************
061700*    TOLERA FS=35 (ARQUIVO NAO ENCONTRADO) NA ABERTURA - A       *
061800*    FONTE SEM ARQUIVO DE LOG E SO REGISTRADA (RPE-0487/1180)   *
061900*****************************************************************
062000 0340-00-TESTA-FS-LOGDAT     SECTION.
062100*****************************************************************
062200*
062300     IF      WS-FS-LOGDAT  NOT EQUAL 00 AND 10
062400             MOVE 'LOGDAT'   TO      WS-DDNAME-ARQ
062500             MOVE  WS-FS-LOGDAT
062600                             TO      WS-FS-ARQ
062700             PERFORM         0999-00-ABEND-ARQ
062800     END-IF.
062900*
063000 0340-99-EXIT.
063100     EXIT.
063200*
063300*****************************************************************
063400*    SECAO 1 - ULTIMO REGISTRO DE CADA FONTE (FUNCAO ListFiles) *
063500*****************************************************************
063600 1100-00-LISTA-ULTIMO-ARQUIVO SECTION.
063700*****************************************************************
063800*
063900     MOVE    WS-TF-ARQUIVO(WS-IND-FONTE)
064000                             TO      WS-LOGDAT-DDNAME.
064100
064200     MOVE    SPACES          TO      WS-TS-ULTIMA.
064300
064400     MOVE    'N'             TO      WS-ACHOU-TS.
064500
064600     OPEN    INPUT   LOGDAT.
064700
064800     IF      WS-FS-LOGDAT    EQUAL   00
064900             PERFORM 1110-00-LEITURA-LOGDAT-LF
065000             PERFORM 1120-00-VARRE-ULTIMO
065100               UNTIL WS-FS-LOGDAT EQUAL 10
065200             CLOSE   LOGDAT
065300     END-IF.
065400
065500     IF      WS-ACHOU-TS EQUAL 'S'
065600             PERFORM 2100-00-GRAVA-LF-OK
065700     ELSE
065800             PERFORM 2110-00-GRAVA-LF-SEMLOG
065900     END-IF.
066000*
066100 1100-99-EXIT.
066200     EXIT.
066300*
066400*****************************************************************
066500 1110-00-LEITURA-LOGDAT-LF   SECTION.
066600*****************************************************************
066700*
066800     READ    LOGDAT          INTO    REG-LOGLIN.
066900
067000     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
067100
067200     MOVE    030             TO      WS-PTO-ERRO.
067300
067400     PERFORM 0340-00-TESTA-FS-LOGDAT.
067500*
067600 1110-99-EXIT.
067700     EXIT.
067800*
067900*****************************************************************
068000 1120-00-VARRE-ULTIMO        SECTION.
068100*****************************************************************
068200*
068300     IF      LOG-TIMESTAMP   NOT     EQUAL   SPACES
068400             MOVE    LOG-TIMESTAMP   TO      WS-TS-GENERICA
068500             PERFORM 1500-00-VALIDA-TIMESTAMP
068600             IF      WS-TS-VALIDO EQUAL 'S'
068700                     MOVE    LOG-TIMESTAMP TO WS-TS-ULTIMA
068800                     MOVE    'S'           TO WS-ACHOU-TS
068900             END-IF
069000     END-IF.
069100
069200     PERFORM 1110-00-LEITURA-LOGDAT-LF.
069300*
069400 1120-99-EXIT.
069500     EXIT.
069600*
069700*****************************************************************
069800*    SECAO 2/3 - LOCALIZA E EXTRAI O INTERVALO DE UMA FONTE     *
069900*    (FUNCOES findInterval/LogFile/printInterval/findLogRecords)*
070000*****************************************************************
070100 1200-00-LOCALIZA-INTERVALO  SECTION.
070200*****************************************************************
070300*    O CABECALHO TEM DE SER GRAVADO ANTES DA VARREDURA COMPLETA -
070400*    RELLOG E SEQUENCIAL, A ORDEM DE GRAVACAO E A ORDEM DO       *
070500*    RELATORIO (DETALHE NAO PODE SAIR ANTES DO CABECALHO) -      *
070600*    RPE-1540                                                    *
070700     PERFORM 1210-00-PROBE-PRIMEIRO-TS.
070800
070900     IF      PARM-OPT-INTERVAL EQUAL 'Y'
071000             PERFORM 2210-00-GRAVA-CABEC-INTERVALO
071100     END-IF.
071200
071300     IF      WS-TF-SITUACAO(WS-IND-FONTE) EQUAL 'S'
071400             PERFORM 1220-00-ABRE-E-VARRE-COMPLETO
071500     END-IF.
071600*
071700 1200-99-EXIT.
071800     EXIT.
071900*
072000*****************************************************************
072100*    PROBE DO PRIMEIRO REGISTRO COM TIMESTAMP DA FONTE - SE A   *
072200*    FONTE COMECAR DEPOIS DO FIM DA JANELA, NADA MAIS E LIDO    *
072300*****************************************************************
072400 1210-00-PROBE-PRIMEIRO-TS   SECTION.
072500*****************************************************************
072600*
072700     MOVE    WS-TF-ARQUIVO(WS-IND-FONTE)
072800                             TO      WS-LOGDAT-DDNAME.
072900
073000     MOVE    'N'             TO      WS-TF-SITUACAO(WS-IND-FONTE).
073100
073200     OPEN    INPUT   LOGDAT.
073300
073400     IF      WS-FS-LOGDAT    EQUAL   00
073500             MOVE 'N'        TO      WS-ACHOU-TS-PROBE
073600             PERFORM 1211-00-LEITURA-PROBE
073700             PERFORM 1212-00-AVANCA-PROBE
073800               UNTIL WS-FS-LOGDAT EQUAL 10
073900                  OR WS-ACHOU-TS-PROBE EQUAL 'S'
074000             IF      WS-ACHOU-TS-PROBE EQUAL 'S'
074100                AND  WS-TS-KEY-CALCULADO
074200                        NOT GREATER WS-PARM-TO-TS-KEY
074300                     MOVE 'S' TO WS-TF-SITUACAO(WS-IND-FONTE)
074400             END-IF
074500             CLOSE   LOGDAT
074600     END-IF.
074700*
074800 1210-99-EXIT.
074900     EXIT.
075000*
075100*****************************************************************
075200 1211-00-LEITURA-PROBE       SECTION.
075300*****************************************************************
075400*
075500     READ    LOGDAT          INTO    REG-LOGLIN.
075600
075700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
075800
075900     MOVE    040             TO      WS-PTO-ERRO.
076000
076100     PERFORM 0340-00-TESTA-FS-LOGDAT.
076200*
076300 1211-99-EXIT.
076400     EXIT.
076500*
076600*****************************************************************
076700 1212-00-AVANCA-PROBE        SECTION.
076800*****************************************************************
076900*
077000     IF      LOG-TIMESTAMP   NOT     EQUAL   SPACES
077100             MOVE    LOG-TIMESTAMP TO WS-TS-GENERICA
077200             PERFORM 1500-00-VALIDA-TIMESTAMP
077300             IF      WS-TS-VALIDO EQUAL 'S'
077400                     PERFORM 1510-00-MONTA-TS-KEY
077500                     MOVE    'S'   TO WS-ACHOU-TS-PROBE
077600             END-IF
077700     END-IF.
077800
077900     IF      WS-ACHOU-TS-PROBE EQUAL 'N'
078000             PERFORM 1211-00-LEITURA-PROBE
078100     END-IF.
078200*
078300 1212-99-EXIT.
078400     EXIT.
078500*
078600*****************************************************************
078700*    VARREDURA COMPLETA DA FONTE - LOCALIZA POSICAO-DE/ATE,     *
078800*    GRAVA AS LINHAS DO INTERVALO E ATUALIZA A TABELA TOP-N     *
078900*****************************************************************
079000 1220-00-ABRE-E-VARRE-COMPLETO SECTION.
079100*****************************************************************
079200*
079300     MOVE    WS-TF-ARQUIVO(WS-IND-FONTE)
079400                             TO      WS-LOGDAT-DDNAME.
079500
079600     OPEN    INPUT   LOGDAT.
079700
079800     MOVE    ZERO            TO      WS-SEQ-ATUAL.
079900
080000     MOVE    'ANTES'         TO      WS-ESTADO-POSICAO.
080100
080200     MOVE    'S'             TO      WS-PRIMEIRO-REG.
080300
080400     PERFORM 1221-00-LEITURA-COMPLETA.
080500
080600     PERFORM 1222-00-PROCESSA-LINHA-COMPLETA
080700       UNTIL WS-FS-LOGDAT EQUAL 10.
080800
080900     CLOSE   LOGDAT.
081000*
081100 1220-99-EXIT.
081200     EXIT.
081300*
081400*****************************************************************
081500 1221-00-LEITURA-COMPLETA    SECTION.
081600*****************************************************************
081700*
081800     READ    LOGDAT          INTO    REG-LOGLIN.
081900
082000     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
082100
082200     MOVE    050             TO      WS-PTO-ERRO.
082300
082400     PERFORM 0340-00-TESTA-FS-LOGDAT.
082500*
082600 1221-99-EXIT.
082700     EXIT.
082800*
082900*****************************************************************
083000 1222-00-PROCESSA-LINHA-COMPLETA SECTION.
083100*****************************************************************
083200*
083300     ADD     001             TO      WS-SEQ-ATUAL.
083400
083500     MOVE    'N'             TO      WS-INCLUIR-LINHA.
083600
083700     IF      LOG-TIMESTAMP   NOT     EQUAL   SPACES
083800             MOVE    LOG-TIMESTAMP TO WS-TS-GENERICA
083900             PERFORM 1500-00-VALIDA-TIMESTAMP
084000             IF      WS-TS-VALIDO EQUAL 'S'
084100                     PERFORM 1510-00-MONTA-TS-KEY
084200                     PERFORM 1223-00-TRANSICAO-ESTADO
084300             END-IF
084400     ELSE
084500             IF      WS-ESTADO-POSICAO EQUAL 'DENTRO'
084600                     MOVE 'S' TO WS-INCLUIR-LINHA
084700             END-IF
084800     END-IF.
084900
085000     IF      WS-INCLUIR-LINHA EQUAL 'S'
085100             ADD     001     TO WS-TF-LINHAS-IMPRESSAS
085200                                   (WS-IND-FONTE)
085300             IF      PARM-OPT-INTERVAL EQUAL 'Y'
085400                     PERFORM 2220-00-GRAVA-LINHA-INTERVALO
085500             END-IF
085600     END-IF.
085700
085800     PERFORM 1221-00-LEITURA-COMPLETA.
085900*
086000 1222-99-EXIT.
086100     EXIT.
086200*
086300*****************************************************************
086400*    TRANSICAO ANTES->DENTRO->DEPOIS - JANELA FECHADA NO INICIO *
086500*    E ABERTA NO FIM (PARM-TO-TS EXCLUSIVO) - RPE-0622          *
086600*    OS LIMITES DE POSICAO DA JANELA NAO SAO GRAVADOS EM CAMPO  *
086700*    PROPRIO - FICAM IMPLICITOS NO PROPRIO VARRIMENTO, JA QUE   *
086800*    WS-ESTADO-POSICAO MARCA A LINHA ONDE A JANELA ABRE E FECHA *
086900*    EM UMA UNICA PASSADA SEQUENCIAL - RPE-1560                 *
087000*****************************************************************
087100 1223-00-TRANSICAO-ESTADO    SECTION.
087200*****************************************************************
087300*
087400     IF      WS-ESTADO-POSICAO EQUAL 'ANTES'
087500             IF      WS-TS-KEY-CALCULADO
087600                        NOT LESS WS-PARM-FROM-TS-KEY
087700                     MOVE 'DENTRO' TO WS-ESTADO-POSICAO
087800             END-IF
087900     END-IF.
088000
088100     IF      WS-ESTADO-POSICAO EQUAL 'DENTRO'
088200             IF      WS-TS-KEY-CALCULADO
088300                        NOT LESS WS-PARM-TO-TS-KEY
088400                     MOVE 'DEPOIS' TO WS-ESTADO-POSICAO
088500             ELSE
088600                     MOVE 'S' TO WS-INCLUIR-LINHA
088700                     ADD 001  TO WS-TF-REGS-ENCONTRADOS
088800                                   (WS-IND-FONTE)
088900                     PERFORM 1600-00-CALCULA-DURACAO
089000                     IF      PARM-OPT-LONGEST EQUAL 'Y'
089100                             PERFORM 1450-00-ATUALIZA-TOPN
089200                     END-IF
089300             END-IF
089400     END-IF.
089500*
089600 1223-99-EXIT.
089700     EXIT.
089800*
089900*****************************************************************
090000*    TOP-N - MANTEM AS WS-TOP-COUNT OPERACOES DE MAIOR DURACAO  *
090100*    EMPATE FAVORECE O REGISTRO MAIS ANTIGO, VIA WS-TN-SEQ -     *
090200*    RPE-0512 / RPE-1522                                        *
090300*****************************************************************
090400 1450-00-ATUALIZA-TOPN       SECTION.
090500*****************************************************************
090600*
090700     ADD     001             TO      WS-TN-SEQ-PROX.
090800*
090900     IF      WS-QTD-TOPN     LESS    WS-TOP-COUNT
091000             ADD     001     TO      WS-QTD-TOPN
091100             MOVE    WS-TN-SEQ-PROX
091200                             TO      WS-TN-SEQ(WS-QTD-TOPN)
091300             MOVE    WS-DURACAO-MS
091400                             TO      WS-TN-DURACAO(WS-QTD-TOPN)
091500             MOVE    WS-TF-NOME(WS-IND-FONTE)
091600                             TO      WS-TN-FONTE(WS-QTD-TOPN)
091700             MOVE    LOG-TIMESTAMP
091800                             TO      WS-TN-TIMESTAMP(WS-QTD-TOPN)
091900             MOVE    LOG-TEXT
092000                             TO      WS-TN-TEXTO(WS-QTD-TOPN)
092100     ELSE
092200             PERFORM 1451-00-ACHA-MENOR-TOPN
092300             IF      WS-DURACAO-MS
092400                        GREATER WS-TN-DURACAO(WS-IND-MENOR)
092500                     MOVE WS-TN-SEQ-PROX
092600                             TO WS-TN-SEQ(WS-IND-MENOR)
092700                     MOVE WS-DURACAO-MS
092800                             TO WS-TN-DURACAO(WS-IND-MENOR)
092900                     MOVE WS-TF-NOME(WS-IND-FONTE)
093000                             TO WS-TN-FONTE(WS-IND-MENOR)
093100                     MOVE LOG-TIMESTAMP
093200                             TO WS-TN-TIMESTAMP(WS-IND-MENOR)
093300                     MOVE LOG-TEXT
093400                             TO WS-TN-TEXTO(WS-IND-MENOR)
093500             END-IF
093600     END-IF.
093700*
093800 1450-99-EXIT.
093900     EXIT.
094000*
094100*****************************************************************
094200 1451-00-ACHA-MENOR-TOPN     SECTION.
094300*****************************************************************
094400*
094500     MOVE    001             TO      WS-IND-MENOR.
094600
094700     PERFORM 1452-00-COMPARA-MENOR-TOPN
094800       VARYING WS-IND-TOPN FROM 002 BY 001
094900         UNTIL WS-IND-TOPN GREATER WS-QTD-TOPN.
095000*
095100 1451-99-EXIT.
095200     EXIT.
095300*
095400*****************************************************************
095500 1452-00-COMPARA-MENOR-TOPN  SECTION.
095600*****************************************************************
095700*    EM CASO DE EMPATE NA DURACAO, A ENTRADA MAIS RECENTE E QUE
095800*    FICA MARCADA COMO "MENOR" (CANDIDATA A SAIR) - MANTEM A MAIS
095900*    ANTIGA NA TABELA - RPE-0927
096000*
096100     IF      WS-TN-DURACAO(WS-IND-TOPN)
096200                LESS WS-TN-DURACAO(WS-IND-MENOR)
096300             MOVE    WS-IND-TOPN     TO      WS-IND-MENOR
096400     ELSE
096500         IF  WS-TN-DURACAO(WS-IND-TOPN)
096600                EQUAL WS-TN-DURACAO(WS-IND-MENOR)
096700             AND WS-TN-SEQ(WS-IND-TOPN)
096800                GREATER WS-TN-SEQ(WS-IND-MENOR)
096900             MOVE WS-IND-TOPN        TO      WS-IND-MENOR
097000         END-IF
097100     END-IF.
097200*
097300 1452-99-EXIT.
097400     EXIT.
097500*
097600*****************************************************************
097700*    CRITICA ESTRUTURAL DE UM TIMESTAMP (AAAA-MM-DD HH:MM:SS.mmm*
097800*    OU EQUIVALENTE EM WS-TS-GENERICA) - RPE-0431                *
097900*****************************************************************
098000 1500-00-VALIDA-TIMESTAMP    SECTION.
098100*****************************************************************
098200*
098300     MOVE    'S'             TO      WS-TS-VALIDO.
098400
098500     IF      WS-TSG-ANO      NOT     DIGITO-VALIDO
098600             MOVE    'N'     TO      WS-TS-VALIDO
098700     END-IF.
098800
098900     IF      WS-TSG-MES      NOT     DIGITO-VALIDO
099000             MOVE    'N'     TO      WS-TS-VALIDO
099100     END-IF.
099200
099300     IF      WS-TSG-DIA      NOT     DIGITO-VALIDO
099400             MOVE    'N'     TO      WS-TS-VALIDO
099500     END-IF.
099600
099700     IF      WS-TSG-HOR      NOT     DIGITO-VALIDO
099800             MOVE    'N'     TO      WS-TS-VALIDO
099900     END-IF.
100000
100100     IF      WS-TSG-MIN      NOT     DIGITO-VALIDO
100200             MOVE    'N'     TO      WS-TS-VALIDO
100300     END-IF.
100400
100500     IF      WS-TSG-SEG      NOT     DIGITO-VALIDO
100600             MOVE    'N'     TO      WS-TS-VALIDO
100700     END-IF.
100800
100900     IF      WS-TSG-MLS      NOT     DIGITO-VALIDO
101000             MOVE    'N'     TO      WS-TS-VALIDO
101100     END-IF.
101200
101300     IF      WS-TSG-TRC1     NOT     EQUAL   '-'
101400             MOVE    'N'     TO      WS-TS-VALIDO
101500     END-IF.
101600
101700     IF      WS-TSG-TRC2     NOT     EQUAL   '-'
101800             MOVE    'N'     TO      WS-TS-VALIDO
101900     END-IF.
102000
102100     IF      WS-TSG-BRA      NOT     EQUAL   SPACE
102200             MOVE    'N'     TO      WS-TS-VALIDO
102300     END-IF.
102400
102500     IF      WS-TSG-DP1      NOT     EQUAL   ':'
102600             MOVE    'N'     TO      WS-TS-VALIDO
102700     END-IF.
102800
102900     IF      WS-TSG-DP2      NOT     EQUAL   ':'
103000             MOVE    'N'     TO      WS-TS-VALIDO
103100     END-IF.
103200
103300     IF      WS-TSG-PNT      NOT     EQUAL   '.'
103400             MOVE    'N'     TO      WS-TS-VALIDO
103500     END-IF.
103600*
103700 1500-99-EXIT.
103800     EXIT.
103900*
104000*****************************************************************
104100*    MONTA A CHAVE NUMERICA DO TIMESTAMP (TS-KEY) - AAAA, MM,   *
104200*    DD, HH, MM, SS E mmm CONCATENADOS EM UM UNICO 9(017)       *
104300*****************************************************************
104400 1510-00-MONTA-TS-KEY        SECTION.
104500*****************************************************************
104600*
104700     MOVE    WS-TSG-ANO      TO      WS-TSGN-ANO.
104800     MOVE    WS-TSG-MES      TO      WS-TSGN-MES.
104900     MOVE    WS-TSG-DIA      TO      WS-TSGN-DIA.
105000     MOVE    WS-TSG-HOR      TO      WS-TSGN-HOR.
105100     MOVE    WS-TSG-MIN      TO      WS-TSGN-MIN.
105200     MOVE    WS-TSG-SEG      TO      WS-TSGN-SEG.
105300     MOVE    WS-TSG-MLS      TO      WS-TSGN-MLS.
105400
105500     COMPUTE WS-TS-KEY-CALCULADO =
105600               (WS-TSGN-ANO * 10000000000000)
105700             + (WS-TSGN-MES *   100000000000)
105800             + (WS-TSGN-DIA *     1000000000)
105900             + (WS-TSGN-HOR *       10000000)
106000             + (WS-TSGN-MIN *         100000)
106100             + (WS-TSGN-SEG *           1000)
106200             +  WS-TSGN-MLS.
106300*
106400 1510-99-EXIT.
106500     EXIT.
106600*
106700*****************************************************************
106800*    CALCULA A DURACAO, EM MILISSEGUNDOS, ENTRE O REGISTRO      *
106900*    ATUAL E O REGISTRO ANTERIOR DA MESMA FONTE - O PRIMEIRO    *
107000*    REGISTRO DE CADA FONTE FICA COM DURACAO ZERO - RPE-1299    *
107100*****************************************************************
107200 1600-00-CALCULA-DURACAO     SECTION.
107300*****************************************************************
107400*
107500     PERFORM 1610-00-CALCULA-MS-TOTAL.
107600
107700     IF      WS-PRIMEIRO-REG EQUAL   'S'
107800             MOVE    ZERO    TO      WS-DURACAO-MS
107900             MOVE    'N'     TO      WS-PRIMEIRO-REG
108000     ELSE
108100             COMPUTE WS-DURACAO-MS =
108200                       WS-MS-TOTAL - WS-MS-ANTERIOR
108300     END-IF.
108400
108500     MOVE    WS-MS-TOTAL     TO      WS-MS-ANTERIOR.
108600*
108700 1600-99-EXIT.
108800     EXIT.
108900*
109000*****************************************************************
109100 1610-00-CALCULA-MS-TOTAL    SECTION.
109200*****************************************************************
109300*
109400     PERFORM 1611-00-CALCULA-DIA-EPOCA.
109500
109600     COMPUTE WS-MS-DIA =
109700               (WS-TSGN-HOR * 3600000)
109800             + (WS-TSGN-MIN *   60000)
109900             + (WS-TSGN-SEG *    1000)
110000             +  WS-TSGN-MLS.
110100
110200     COMPUTE WS-MS-TOTAL =
110300               (WS-DIA-EPOCA * 86400000) + WS-MS-DIA.
110400*
110500 1610-99-EXIT.
110600     EXIT.
110700*
110800*****************************************************************
110900*    DIAS DESDE A EPOCA (01/01/0001) - NAO USA FUNCTION ALGUMA  *
111000*    DA LINGUAGEM - SO CONTAS INTEIRAS, A EXEMPLO DAS ROTINAS   *
111100*    DE CALENDARIO JA EXISTENTES NO SISTEMA - RPE-0649          *
111200*****************************************************************
111300 1611-00-CALCULA-DIA-EPOCA   SECTION.
111400*****************************************************************
111500*
111600     COMPUTE WS-CD-ANO-1 = WS-TSGN-ANO - 1.
111700
111800     COMPUTE WS-DIA-EPOCA = WS-CD-ANO-1 * 365.
111900
112000     DIVIDE  WS-CD-ANO-1     BY      004     GIVING  WS-CD-TEMP.
112100     ADD     WS-CD-TEMP      TO      WS-DIA-EPOCA.
112200
112300     DIVIDE  WS-CD-ANO-1     BY      100     GIVING  WS-CD-TEMP.
112400     SUBTRACT WS-CD-TEMP     FROM    WS-DIA-EPOCA.
112500
112600     DIVIDE  WS-CD-ANO-1     BY      400     GIVING  WS-CD-TEMP.
112700     ADD     WS-CD-TEMP      TO      WS-DIA-EPOCA.
112800
112900     PERFORM 1613-00-TESTA-ANO-BISSEXTO.
113000
113100     PERFORM 1612-00-SOMA-DIAS-MES-ANTERIORES
113200       VARYING WS-CD-IND FROM 001 BY 001
113300         UNTIL WS-CD-IND EQUAL WS-TSGN-MES.
113400
113500     IF      WS-TSGN-MES     GREATER 002
113600        AND  WS-CD-FLAG-BISSEXTO EQUAL 'S'
113700             ADD     001     TO      WS-DIA-EPOCA
113800     END-IF.
113900
114000     ADD     WS-TSGN-DIA     TO      WS-DIA-EPOCA.
114100
114200     SUBTRACT 001            FROM    WS-DIA-EPOCA.
114300*
114400 1611-99-EXIT.
114500     EXIT.
114600*
114700*****************************************************************
114800 1612-00-SOMA-DIAS-MES-ANTERIORES SECTION.
114900*****************************************************************
115000*
115100     ADD     TAB-DIAS-MES-OC(WS-CD-IND)
115200                             TO      WS-DIA-EPOCA.
115300*
115400 1612-99-EXIT.
115500     EXIT.
115600*
115700*****************************************************************
115800*    CRITICA DE ANO BISSEXTO - RPE-0459                         *
115900*****************************************************************
116000 1613-00-TESTA-ANO-BISSEXTO  SECTION.
116100*****************************************************************
116200*
116300     MOVE    'N'             TO      WS-CD-FLAG-BISSEXTO.
116400
116500     DIVIDE  WS-TSGN-ANO BY 400 GIVING WS-CD-TEMP
116600                             REMAINDER WS-CD-RESTO.
116700
116800     IF      WS-CD-RESTO     EQUAL   ZERO
116900             MOVE    'S'     TO      WS-CD-FLAG-BISSEXTO
117000     ELSE
117100             DIVIDE WS-TSGN-ANO BY 100 GIVING WS-CD-TEMP
117200                             REMAINDER WS-CD-RESTO
117300             IF     WS-CD-RESTO NOT EQUAL ZERO
117400                     DIVIDE WS-TSGN-ANO BY 004 GIVING WS-CD-TEMP
117500                             REMAINDER WS-CD-RESTO
117600                     IF     WS-CD-RESTO EQUAL ZERO
117700                            MOVE 'S' TO WS-CD-FLAG-BISSEXTO
117800                     END-IF
117900             END-IF
118000     END-IF.
118100*
118200 1613-99-EXIT.
118300     EXIT.
118400*
118500*****************************************************************
118600*    MONTAGEM DO RELATORIO RELLOG - UMA SECAO POR OPCAO DO      *
118700*    CARTAO DE PARAMETROS, MAIS A SECAO 5 (TOTAIS), QUE SAI     *
118800*    SEMPRE - RPE-0584                                          *
118900*****************************************************************
119000 2000-00-IMPRIME-RELATORIO   SECTION.
119100*****************************************************************
119200*
119300     IF      PARM-OPT-LIST   EQUAL   'Y'
119400             PERFORM 2010-00-SECAO-LAST-FILES
119500     END-IF.
119600
119700     IF      PARM-OPT-INTERVAL EQUAL 'Y'
119800        OR   PARM-OPT-LONGEST  EQUAL 'Y'
119900             PERFORM 2020-00-SECAO-INTERVALO
120000     END-IF.
120100
120200     IF      PARM-OPT-LONGEST EQUAL 'Y'
120300             PERFORM 2400-00-IMPRIME-TOPN
120400     END-IF.
120500
120600     PERFORM 2500-00-IMPRIME-TOTAIS.
120700*
120800 2000-99-EXIT.
120900     EXIT.
121000*
121100*****************************************************************
121200 2010-00-SECAO-LAST-FILES    SECTION.
121300*****************************************************************
121400*
121500     MOVE    'ULTIMOS ARQUIVOS POR FONTE'
121600                             TO      RL-TIT-TEXTO.
121700
121800     WRITE   REG132-RELLOG   FROM    RL-TITULO.
121900
122000     PERFORM 0330-00-TESTA-FS-RELLOG.
122100
122200     ADD     001             TO      WS-GRV-RELLOG.
122300
122400     PERFORM 1100-00-LISTA-ULTIMO-ARQUIVO
122500       VARYING WS-IND-FONTE FROM 001 BY 001
122600         UNTIL WS-IND-FONTE GREATER WS-QTD-FONTES.
122700*
122800 2010-99-EXIT.
122900     EXIT.
123000*
123100*****************************************************************
123200 2020-00-SECAO-INTERVALO     SECTION.
123300*****************************************************************
123400*
123500     IF      PARM-OPT-INTERVAL EQUAL 'Y'
123600             MOVE 'INTERVALO SELECIONADO POR FONTE'
123700                             TO      RL-TIT-TEXTO
123800             WRITE REG132-RELLOG FROM RL-TITULO
123900             PERFORM 0330-00-TESTA-FS-RELLOG
124000             ADD  001        TO      WS-GRV-RELLOG
124100     END-IF.
124200
124300     PERFORM 1200-00-LOCALIZA-INTERVALO
124400       VARYING WS-IND-FONTE FROM 001 BY 001
124500         UNTIL WS-IND-FONTE GREATER WS-QTD-FONTES.
124600*
124700 2020-99-EXIT.
124800     EXIT.
124900*
125000*****************************************************************
125100 2100-00-GRAVA-LF-OK         SECTION.
125200*****************************************************************
125300*
125400     MOVE    WS-TF-NOME(WS-IND-FONTE) TO  RL-LF-FONTE.
125500     MOVE    WS-TS-ULTIMA              TO  RL-LF-ULT-TS.
125600     MOVE    WS-TF-ARQUIVO(WS-IND-FONTE) TO RL-LF-ARQUIVO.
125700
125800     WRITE   REG132-RELLOG   FROM    RL-LF-OK.
125900
126000     PERFORM 0330-00-TESTA-FS-RELLOG.
126100
126200     ADD     001             TO      WS-GRV-RELLOG.
126300*
126400 2100-99-EXIT.
126500     EXIT.
126600*
126700*****************************************************************
126800 2110-00-GRAVA-LF-SEMLOG     SECTION.
126900*****************************************************************
127000*
127100     MOVE    WS-TF-NOME(WS-IND-FONTE) TO  RL-LFS-FONTE.
127200     MOVE    'NO_LOG_FILE_FOUND'       TO  RL-LFS-MSG.
127300     MOVE    WS-TF-ARQUIVO(WS-IND-FONTE) TO RL-LFS-PADRAO.
127400
127500     WRITE   REG132-RELLOG   FROM    RL-LF-SEMLOG.
127600
127700     PERFORM 0330-00-TESTA-FS-RELLOG.
127800
127900     ADD     001             TO      WS-GRV-RELLOG.
128000*
128100 2110-99-EXIT.
128200     EXIT.
128300*
128400*****************************************************************
128500 2210-00-GRAVA-CABEC-INTERVALO SECTION.
128600*****************************************************************
128700*
128800     MOVE    WS-TF-NOME(WS-IND-FONTE) TO  RL-IVC-FONTE.
128900
129000     IF      WS-TF-SITUACAO(WS-IND-FONTE) EQUAL 'S'
129100             MOVE WS-TF-ARQUIVO(WS-IND-FONTE) TO RL-IVC-ARQUIVO
129200     ELSE
129300             MOVE 'NO_FILES_IN_INTERVAL' TO RL-IVC-ARQUIVO
129400     END-IF.
129500
129600     WRITE   REG132-RELLOG   FROM    RL-IV-CABEC.
129700
129800     PERFORM 0330-00-TESTA-FS-RELLOG.
129900
130000     ADD     001             TO      WS-GRV-RELLOG.
130100*
130200 2210-99-EXIT.
130300     EXIT.
130400*
130500*****************************************************************
130600 2220-00-GRAVA-LINHA-INTERVALO SECTION.
130700*****************************************************************
130800*
130900     MOVE    REG-LOGLIN      TO      RL-IVD-TEXTO.
131000
131100     WRITE   REG132-RELLOG   FROM    RL-IV-DETALHE.
131200
131300     PERFORM 0330-00-TESTA-FS-RELLOG.
131400
131500     ADD     001             TO      WS-GRV-RELLOG.
131600*
131700 2220-99-EXIT.
131800     EXIT.
131900*
132000*****************************************************************
132100*    SECAO 4 - TOP-N OPERACOES DE MAIOR DURACAO - ORDEM         *
132200*    DECRESCENTE, SEM RE-ORDENAR A TABELA (VARREDURAS            *
132300*    SUCESSIVAS MARCANDO O MAIOR AINDA NAO IMPRESSO) - RPE-1033 *
132400*****************************************************************
132500 2400-00-IMPRIME-TOPN        SECTION.
132600*****************************************************************
132700*
132800     MOVE    'OPERACOES MAIS LONGAS (TOP-N)'
132900                             TO      RL-TIT-TEXTO.
133000
133100     WRITE   REG132-RELLOG   FROM    RL-TITULO.
133200
133300     PERFORM 0330-00-TESTA-FS-RELLOG.
133400
133500     ADD     001             TO      WS-GRV-RELLOG.
133600
133700     IF      WS-QTD-TOPN     EQUAL   ZERO
133800             MOVE 'NO_LOG_RECORDS_FOUND' TO RL-LOV-MSG
133900             WRITE REG132-RELLOG FROM RL-LO-VAZIO
134000             PERFORM 0330-00-TESTA-FS-RELLOG
134100             ADD 001 TO WS-GRV-RELLOG
134200     ELSE
134300             PERFORM 2410-00-INICIALIZA-FLAGS-TOPN
134400               VARYING WS-IND-TOPN FROM 001 BY 001
134500                 UNTIL WS-IND-TOPN GREATER WS-QTD-TOPN
134600             PERFORM 2420-00-IMPRIME-UM-TOPN
134700               VARYING WS-IND-IMPR FROM 001 BY 001
134800                 UNTIL WS-IND-IMPR GREATER WS-QTD-TOPN
134900     END-IF.
135000*
135100 2400-99-EXIT.
135200     EXIT.
135300*
135400*****************************************************************
135500 2410-00-INICIALIZA-FLAGS-TOPN SECTION.
135600*****************************************************************
135700*
135800     MOVE    'N'             TO      WS-TN-IMPRESSO(WS-IND-TOPN).
135900*
136000 2410-99-EXIT.
136100     EXIT.
136200*
136300*****************************************************************
136400 2420-00-IMPRIME-UM-TOPN     SECTION.
136500*****************************************************************
136600*
136700     PERFORM 2421-00-ACHA-MAIOR-NAO-IMPRESSO.
136800
136900     MOVE    WS-TN-DURACAO(WS-IND-MAIOR) TO RL-LOD-DURACAO.
137000     MOVE    WS-TN-FONTE(WS-IND-MAIOR)   TO RL-LOD-FONTE.
137100     MOVE    WS-TN-TIMESTAMP(WS-IND-MAIOR) TO RL-LOD-TIMESTAMP.
137200     MOVE    WS-TN-TEXTO(WS-IND-MAIOR)   TO RL-LOD-TEXTO.
137300
137400     WRITE   REG132-RELLOG   FROM    RL-LO-DETALHE.
137500
137600     PERFORM 0330-00-TESTA-FS-RELLOG.
137700
137800     ADD     001             TO      WS-GRV-RELLOG.
137900
138000     MOVE    'S'             TO      WS-TN-IMPRESSO(WS-IND-MAIOR).
138100*
138200 2420-99-EXIT.
138300     EXIT.
138400*
138500*****************************************************************
138600 2421-00-ACHA-MAIOR-NAO-IMPRESSO SECTION.
138700*****************************************************************
138800*
138900     MOVE    ZERO            TO      WS-IND-MAIOR.
139000
139100     PERFORM 2422-00-COMPARA-MAIOR
139200       VARYING WS-IND-TOPN FROM 001 BY 001
139300         UNTIL WS-IND-TOPN GREATER WS-QTD-TOPN.
139400*
139500 2421-99-EXIT.
139600     EXIT.
139700*
139800*****************************************************************
139900 2422-00-COMPARA-MAIOR       SECTION.
140000*****************************************************************
140100*    EM CASO DE EMPATE NA DURACAO, A ENTRADA INSERIDA HA MAIS
140200*    TEMPO (MENOR WS-TN-SEQ) E IMPRESSA PRIMEIRO - MANTEM A
140300*    ORDEM DE INSERCAO NO RELATORIO - RPE-0927
140400*
140500     IF      WS-TN-IMPRESSO(WS-IND-TOPN) EQUAL 'N'
140600             IF      WS-IND-MAIOR EQUAL ZERO
140700                     MOVE WS-IND-TOPN TO WS-IND-MAIOR
140800             ELSE
140900                     IF   WS-TN-DURACAO(WS-IND-TOPN)
141000                             GREATER WS-TN-DURACAO(WS-IND-MAIOR)
141100                          MOVE WS-IND-TOPN TO WS-IND-MAIOR
141200                     ELSE
141300                        IF WS-TN-DURACAO(WS-IND-TOPN)
141400                               EQUAL WS-TN-DURACAO(WS-IND-MAIOR)
141500                           AND WS-TN-SEQ(WS-IND-TOPN)
141600                               LESS WS-TN-SEQ(WS-IND-MAIOR)
141700                            MOVE WS-IND-TOPN TO WS-IND-MAIOR
141800                        END-IF
141900                     END-IF
142000             END-IF
142100     END-IF.
142200*
142300 2422-99-EXIT.
142400     EXIT.
142500*
142600*****************************************************************
142700*    SECAO 5 - TOTAIS DE CONTROLE, POR FONTE E GERAL - RPE-0584 *
142800*****************************************************************
142900 2500-00-IMPRIME-TOTAIS      SECTION.
143000*****************************************************************
143100*
143200     MOVE    'TOTAIS DE CONTROLE'
143300                             TO      RL-TIT-TEXTO.
143400
143500     WRITE   REG132-RELLOG   FROM    RL-TITULO.
143600
143700     PERFORM 0330-00-TESTA-FS-RELLOG.
143800
143900     WRITE   REG132-RELLOG   FROM    RL-TOT-CABEC.
144000
144100     PERFORM 0330-00-TESTA-FS-RELLOG.
144200
144300     ADD     002             TO      WS-GRV-RELLOG.
144400
144500     MOVE    ZERO            TO      WS-TOT-LINHAS.
144600     MOVE    ZERO            TO      WS-TOT-REGS.
144700
144800     PERFORM 2510-00-IMPRIME-TOTAL-FONTE
144900       VARYING WS-IND-FONTE FROM 001 BY 001
145000         UNTIL WS-IND-FONTE GREATER WS-QTD-FONTES.
145100
145200     MOVE    WS-TOT-LINHAS   TO      RL-TG-LINHAS.
145300     MOVE    WS-TOT-REGS     TO      RL-TG-REGISTROS.
145400
145500     WRITE   REG132-RELLOG   FROM    RL-TOT-GERAL.
145600
145700     PERFORM 0330-00-TESTA-FS-RELLOG.
145800
145900     ADD     001             TO      WS-GRV-RELLOG.
146000*
146100 2500-99-EXIT.
146200     EXIT.
146300*
146400*****************************************************************
146500 2510-00-IMPRIME-TOTAL-FONTE SECTION.
146600*****************************************************************
146700*
146800     MOVE    WS-TF-NOME(WS-IND-FONTE)     TO  RL-TF-FONTE.
146900     MOVE    WS-TF-LINHAS-IMPRESSAS(WS-IND-FONTE)
147000                                           TO  RL-TF-LINHAS.
147100     MOVE    WS-TF-REGS-ENCONTRADOS(WS-IND-FONTE)
147200                                           TO  RL-TF-REGISTROS.
147300
147400     WRITE   REG132-RELLOG   FROM    RL-TOT-FONTE.
147500
147600     PERFORM 0330-00-TESTA-FS-RELLOG.
147700
147800     ADD     001             TO      WS-GRV-RELLOG.
147900
148000     ADD     WS-TF-LINHAS-IMPRESSAS(WS-IND-FONTE)
148100                             TO      WS-TOT-LINHAS.
148200
148300     ADD     WS-TF-REGS-ENCONTRADOS(WS-IND-FONTE)
148400                             TO      WS-TOT-REGS.
148500*
148600 2510-99-EXIT.
148700     EXIT.
148800*
148900*****************************************************************
149000 3000-00-PROCED-FINAIS       SECTION.
149100*****************************************************************
149200*
149300     CLOSE   RUNPARM
149400             LOGCONF
149500             RELLOG.
149600
149700     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
149800
149900     MOVE    900             TO      WS-PTO-ERRO.
150000
150100     PERFORM 3100-00-MONTA-ESTATISTICA.
150200*
150300 3000-99-EXIT.
150400     EXIT.
150500*
150600*****************************************************************
150700 3100-00-MONTA-ESTATISTICA   SECTION.
150800*****************************************************************
150900*
151000     DISPLAY '******************* SILOG001 *******************'.
151100     DISPLAY '*                                               *'.
151200     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO           *'.
151300     DISPLAY '*                                               *'.
151400     DISPLAY '******************* SILOG001 *******************'.
151500     DISPLAY '*                                               *'.
151600     MOVE    WS-QTD-FONTES   TO      WS-EDICAO.
151700     DISPLAY '* FONTES CADASTRADAS....- LOGCONF.: ' WS-EDICAO
151800     ' *'.
151900     MOVE    WS-TOT-LINHAS   TO      WS-EDICAO.
152000     DISPLAY '* LINHAS NO INTERVALO...- RELLOG..: ' WS-EDICAO
152100     ' *'.
152200     MOVE    WS-TOT-REGS     TO      WS-EDICAO.
152300     DISPLAY '* REGISTROS COM TIMESTAMP..........: ' WS-EDICAO
152400     ' *'.
152500     MOVE    WS-GRV-RELLOG   TO      WS-EDICAO.
152600     DISPLAY '* LINHAS GRAVADAS.......- RELLOG..: ' WS-EDICAO
152700     ' *'.
152800     DISPLAY '*                                               *'.
152900     DISPLAY '******************* SILOG001 *******************'.
153000*
153100 3100-99-EXIT.
153200     EXIT.
153300*
153400*****************************************************************
153500*    RUNPARM SEM CARTAO VALIDO - GRAVA A OCORRENCIA E CANCELA    *
153600*    O PROGRAMA COM RETURN-CODE NAO-ZERO - RPE-0601              *
153700*****************************************************************
153800 0990-00-ABEND-PARMS         SECTION.
153900*****************************************************************
154000*
154100     MOVE    'PARAMETROS DE RUN INVALIDOS'
154200                             TO      RL-TIT-TEXTO.
154300
154400     WRITE   REG132-RELLOG   FROM    RL-TITULO.
154500
154600     MOVE    'INVALID_RUN_PARMS'
154700                             TO      RL-LOV-MSG.
154800
154900     WRITE   REG132-RELLOG   FROM    RL-LO-VAZIO.
155000
155100     CLOSE   RUNPARM
155200             LOGCONF
155300             RELLOG.
155400
155500     MOVE    16              TO      RETURN-CODE.
155600
155700     DISPLAY '******************* SILOG001 *******************'.
155800     DISPLAY '*                                               *'.
155900     DISPLAY '*        PARAMETROS DE RUN INVALIDOS            *'.
156000     DISPLAY '*                                               *'.
156100     DISPLAY '******************* SILOG001 *******************'.
156200
156300     GOBACK.
156400*
156500 0990-99-EXIT.
156600     EXIT.
156700*
156800*****************************************************************
156900 0999-00-ABEND-ARQ           SECTION.
157000*****************************************************************
157100*
157200     MOVE    12              TO      RETURN-CODE.
157300
157400     DISPLAY '******************* SILOG001 *******************'.
157500     DISPLAY '*                                               *'.
157600     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO         *'.
157700     DISPLAY '*                                               *'.
157800     DISPLAY '******************* SILOG001 *******************'.
157900     DISPLAY '*                                               *'.
158000     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
158100     WS-DDNAME-ARQ ' *'.
158200     DISPLAY '*                                               *'.
158300     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
158400     '             *'.
158500     DISPLAY '*                                               *'.
158600     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
158700     '            *'.
158800     DISPLAY '*                                               *'.
158900     DISPLAY '******************* SILOG001 *******************'.
159000     DISPLAY '*     P R O G R A M A  C A N C E L A D O        *'.
159100     DISPLAY '******************* SILOG001 *******************'.
159200
159300     GOBACK.
159400*
159500 0999-99-EXIT.
159600     EXIT.
159700*
159800*****************************************************************
159900*                   FIM DO PROGRAMA - SILOG001                  *
160000*****************************************************************
