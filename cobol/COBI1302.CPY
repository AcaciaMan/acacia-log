000100******************************************************************
000200* SISTEMA         - SILOG - ANALISE DE INTERVALO DE LOG         *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - LOGCONF        - LRECL 080 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI1302 - CADASTRO DE FONTES DE LOG        *
000700******************************************************************
000800* REG-CONFIG       - PIC X(080)       - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* CFG-SECTION-NAME - PIC X(010)       - NOME DA FONTE (WU/CBS)  *
001100* CFG-LOG-FILE-NAME- PIC X(040)       - ARQUIVO DE LOG DA FONTE *
001200* CFG-TOP-COUNT    - PIC 9(003)       - CAMPO HISTORICO - NAO   *
001300*                                       USADO NO NIVEL DE FONTE.*
001400*                                       TOP-N VEM DE RUNPARM.   *
001500* FILLER           - PIC X(027)       - AREA LIVRE              *
001600******************************************************************
001700*
001800 01          REG-CONFIG.
001900   03        CFG-SECTION-NAME  PIC     X(10).
002000   03        CFG-LOG-FILE-NAME PIC     X(40).
002100   03        CFG-TOP-COUNT     PIC     9(03).
002200   03        FILLER            PIC     X(27).
002300*
002400******************************************************************
002500* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - LOGCONF *
002600******************************************************************
