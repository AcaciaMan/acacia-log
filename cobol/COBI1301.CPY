000100******************************************************************
000200* SISTEMA         - SILOG - ANALISE DE INTERVALO DE LOG         *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - RUNPARM        - LRECL 080 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI1301 - CARTAO DE PARAMETROS DO RUN      *
000700******************************************************************
000800* REG-PARMS       - PIC X(080)        - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* PARM-FROM-TS    - PIC X(023)        - INICIO DA JANELA        *
001100* PARM-TO-TS      - PIC X(023)        - FIM    DA JANELA (EXCL.)*
001200* PARM-TOP-COUNT  - PIC 9(003)        - QTDE N PARA TOP-N       *
001300* PARM-OPT-LIST   - PIC X(001)        - 'Y' RODA LISTA ULTIMOS  *
001400* PARM-OPT-INTERVAL-PIC X(001)        - 'Y' RODA ACHA/IMPRIME   *
001500* PARM-OPT-LONGEST  PIC X(001)        - 'Y' RODA TOP-N DURACAO  *
001600* FILLER          - PIC X(028)        - AREA LIVRE              *
001700******************************************************************
001800*
001900 01          REG-PARMS.
002000   03        PARM-FROM-TS      PIC     X(23).
002100   03        PARM-TO-TS        PIC     X(23).
002200   03        PARM-TOP-COUNT    PIC     9(03).
002300   03        PARM-OPT-LIST     PIC     X(01).
002400   03        PARM-OPT-INTERVAL PIC     X(01).
002500   03        PARM-OPT-LONGEST  PIC     X(01).
002600   03        FILLER            PIC     X(28).
002700*
002800******************************************************************
002900* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - RUNPARM *
003000******************************************************************
