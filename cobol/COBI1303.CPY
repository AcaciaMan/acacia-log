000100******************************************************************
000200* SISTEMA         - SILOG - ANALISE DE INTERVALO DE LOG         *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - LOGDAT         - LRECL 124 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI1303 - LINHA DE ARQUIVO DE LOG          *
000700******************************************************************
000800* REG-LOGLIN       - PIC X(124)       - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* LOG-TIMESTAMP    - PIC X(023)       - AAAA-MM-DD HH:MM:SS.mmm *
001100*                                       OU BRANCOS (CONTINUACAO)*
001200* FILLER            PIC X(001)        - BRANCO SEPARADOR        *
001300* LOG-TEXT         - PIC X(100)       - TEXTO DA MENSAGEM       *
001400******************************************************************
001500* A QUEBRA DO TIMESTAMP EM SEUS COMPONENTES NUMERICOS E FEITA EM *
001600* WORKING-STORAGE (WS-TS-GENERICA), POIS A MESMA CRITICA/CHAVE  *
001700* (PARAGRAFO 1500/1510 DE SILOG001) E USADA TANTO PARA O        *
001800* LOG-TIMESTAMP ABAIXO QUANTO PARA PARM-FROM-TS/PARM-TO-TS DE   *
001900* COBI1301 - NAO HA REDEFINES NESTE BOOK PARA EVITAR DUPLICAR A *
002000* QUEBRA EM DOIS LUGARES DIFERENTES.                            *
002100******************************************************************
002200*
002300 01          REG-LOGLIN.
002400   03        LOG-TIMESTAMP     PIC     X(23).
002500   03        FILLER            PIC     X(01).
002600   03        LOG-TEXT          PIC     X(100).
002700*
002800******************************************************************
002900* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - LOGDAT  *
003000******************************************************************
